000100******************************************************************
000200* Author: RAY D. NIENHUIS
000300* Date: 11-03-1991
000400* Purpose: CALLED SUBPROGRAM - COMPUTES THE MONTH-BY-MONTH REAL
000500*          VALUE SERIES FOR THE PROPERTY PATH AND THE PURE-
000600*          INVESTMENT PATH FOR ONE SCENARIO.  ENTERED BY FCSTCBL
000700*          ONCE PER VALID ASSUMPTION RECORD.
000800* Tectonics: CODC
000900******************************************************************
001000* MAINTENANCE LOG
001100*  DATE      BY   REQUEST    DESCRIPTION
001200*  --------  ---  ---------  ---------------------------------
001300*  03-11-91  RDN  IS-0091    ORIGINAL PROGRAM - BASELINE
001400*                            AMORTIZATION AND REAL-VALUE LOGIC
001500*  04-02-91  RDN  IS-0098    CORRECTED SIGN ON OUTSTANDING BOND
001600*                            BALANCE WHEN HORIZON EXCEEDS TERM
001700*  09-02-92  RDN  IS-0140    ADDED SALE-COMMISSION HAIRCUT ON
001800*                            PROPERTY-PATH GROSS VALUE
001900*  06-14-94  KLB  IS-0233    ADDED MANAGED-RENTAL NET INCOME
002000*                            CALCULATION (MGMT-FEE-FLAG)
002100*  01-08-99  KLB  Y2K-0027   REVIEWED - NO DATE FIELDS IN THIS
002200*                            PROGRAM, NO CHANGE REQUIRED
002300*  05-19-03  PMS  IS-0361    ADDED ANNUAL ESCALATION OF RENTAL
002400*                            INCOME AND PROPERTY EXPENSES FOR
002500*                            SWEEP SCENARIO SUPPORT
002600*  11-30-07  PMS  IS-0402    ADDED NEGATIVE-CASH-FLOW WARNING
002700*                            WHEN RECOMPUTED SURPLUS <= ZERO
002800*  02-09-09  PMS  IS-0416    CORRECTED LK-MONTH-COUNT FORMULA -
002900*                            IS-0402 LEFT AN EXTRA MONTH SLOT ON
003000*                            THE END OF THE SERIES
003100*  02-10-09  PMS  IS-0419    DROPPED THE UNUSED FA-LABEL-CLASS
003200*                            CLASS TEST FROM SPECIAL-NAMES - NO
003300*                            PARAGRAPH EVER TESTED IT
003400*  02-11-09  PMS  IS-0420    WS-ENGINE-TRACE-ON WAS BOTH A UPSI-1
003500*                            CONDITION-NAME AND AN 88-LEVEL ON
003600*                            WS-ENGINE-TRACE-SWITCH - DUPLICATE
003700*                            DATA-NAME.  DROPPED THE 88-LEVEL AND
003800*                            ITS BACKING SWITCH, TRACE NOW DRIVEN
003900*                            SOLELY OFF THE UPSI-1 HARDWARE SWITCH
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200******************************************************************
004300 PROGRAM-ID.    FCSTENG.
004400 AUTHOR.        RAY D. NIENHUIS.
004500 INSTALLATION.  KAROO DATA PROCESSING CENTER.
004600 DATE-WRITTEN.  03-11-1991.
004700 DATE-COMPILED.
004800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100******************************************************************
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     UPSI-1 ON STATUS IS WS-ENGINE-TRACE-ON
005500            OFF STATUS IS WS-ENGINE-TRACE-OFF.
005600******************************************************************
005700 DATA DIVISION.
005800******************************************************************
005900 WORKING-STORAGE SECTION.
006000*
006100*    IS-0420 - WS-ENGINE-TRACE-ON/WS-ENGINE-TRACE-OFF ARE NO
006200*    LONGER 88-LEVELS HERE - THEY ARE THE UPSI-1 CONDITION-NAMES
006300*    DECLARED ON SPECIAL-NAMES ABOVE.  A SWITCH-STATUS CONDITION-
006400*    NAME AND A DATA-ITEM 88-LEVEL CANNOT SHARE ONE NAME, SO THE
006500*    BACKING PIC ITEM (WHICH NEEDED NO OTHER PURPOSE) IS GONE TOO.
006600*
006700*    DERIVED CONSTANTS - HELD FOR THE LIFE OF ONE SCENARIO CALL
006800 01  WS-DERIVED-CONSTANTS.
006900     05  WS-PRINCIPAL                PIC S9(09)V99      COMP-3.
007000     05  WS-MONTHLY-BOND-RATE        PIC S9(01)V9(08)   COMP-3.
007100     05  WS-BOND-TERM-MONTHS         PIC 9(04)          COMP.
007200     05  WS-BOND-REPAYMENT           PIC S9(09)V99      COMP-3.
007300     05  WS-PROPERTY-COSTS           PIC S9(09)V99      COMP-3.
007400     05  WS-MONTHLY-PROP-EXPENSES    PIC S9(07)V99      COMP-3.
007500     05  WS-GROSS-RENTAL             PIC S9(07)V99      COMP-3.
007600     05  WS-NET-RENTAL               PIC S9(07)V99      COMP-3.
007700     05  WS-MONTHLY-INVEST-AFT-EXP   PIC S9(09)V99      COMP-3.
007800     05  WS-MONTHLY-INFLATION-RATE   PIC S9(01)V9(08)   COMP-3.
007900     05  FILLER                      PIC X(04)          VALUE SPACES.
008000*
008100*    THE THREE ESCALATABLE PROPERTY EXPENSE COMPONENTS, HELD
008200*    BOTH AS NAMED FIELDS (FOR THE INITIAL SUM) AND AS A TABLE
008300*    (SO 320-APPLY-ANNUAL-ESCALATION CAN STEP THROUGH ALL
008400*    THREE WITH ONE PERFORM VARYING RATHER THAN THREE COMPUTES).
008500 01  WS-EXPENSE-COMPONENTS.
008600     05  WS-EXP-INSURANCE            PIC S9(07)V99      COMP-3.
008700     05  WS-EXP-TAXES                PIC S9(07)V99      COMP-3.
008800     05  WS-EXP-LEVIES               PIC S9(07)V99      COMP-3.
008900 01  WS-EXPENSE-TABLE REDEFINES WS-EXPENSE-COMPONENTS.
009000     05  WS-EXP-AMOUNT               PIC S9(07)V99      COMP-3
009100                                      OCCURS 3 TIMES.
009200 01  WS-EXP-SUB                      PIC 9(01)          COMP.
009300*
009400*    MONTH-ZERO VALUES - COMPUTED ONCE, THEN FILED INTO THE
009500*    FIRST SLOT OF THE LINKAGE TABLE THROUGH THE REDEFINED
009600*    TWO-ELEMENT VIEW BELOW (PROPERTY-PATH, INVESTMENT-PATH).
009700 01  WS-MONTH-ZERO-VALUES.
009800     05  WS-MZ-PROPERTY-TOTAL        PIC S9(11)V99      COMP-3.
009900     05  WS-MZ-INVESTMENT-TOTAL      PIC S9(11)V99      COMP-3.
010000 01  WS-MONTH-ZERO-TABLE REDEFINES WS-MONTH-ZERO-VALUES.
010100     05  WS-MZ-VALUE                 PIC S9(11)V99      COMP-3
010200                                      OCCURS 2 TIMES.
010300*
010400*    RUNNING VALUES CARRIED FORWARD MONTH TO MONTH
010500 01  WS-RUNNING-VALUES.
010600     05  WS-PROPERTY-VALUATION       PIC S9(09)V99      COMP-3.
010700     05  WS-SIDE-INVESTMENT          PIC S9(11)V99      COMP-3.
010800     05  WS-OUTSTANDING-BALANCE      PIC S9(09)V99      COMP-3.
010900     05  WS-PROPERTY-TOTAL           PIC S9(11)V99      COMP-3.
011000     05  WS-INVESTMENT-TOTAL         PIC S9(11)V99      COMP-3.
011100     05  FILLER                      PIC X(01)          VALUE SPACE.
011200*
011300*    PER-MONTH WORK FIELDS
011400 01  WS-MONTH-WORK-FIELDS.
011500     05  WS-MONTH-I                  PIC 9(04)          COMP.
011600     05  WS-MOD-QUOTIENT             PIC 9(04)          COMP.
011700     05  WS-MOD-REMAINDER            PIC 9(02)          COMP.
011800     05  WS-COMPOUND-FACTOR-N        PIC S9(07)V9(08)   COMP-3.
011900     05  WS-COMPOUND-FACTOR-K        PIC S9(07)V9(08)   COMP-3.
012000     05  WS-DEFLATOR                 PIC S9(05)V9(08)   COMP-3.
012100     05  WS-ONE-TWELFTH              PIC S9(01)V9(10)   COMP-3
012200                                      VALUE 0.0833333333.
012300     05  FILLER                      PIC X(01)          VALUE SPACE.
012400*
012500 01  WS-TRACE-LINE.
012600     05  FILLER                      PIC X(11)
012700         VALUE 'FCSTENG-T1 '.
012800     05  WS-TR-SCENARIO             PIC X(08).
012900     05  FILLER                      PIC X(01)  VALUE SPACE.
013000     05  WS-TR-MONTH                PIC ZZZ9.
013100     05  FILLER                      PIC X(30)  VALUE SPACES.
013200******************************************************************
013300 LINKAGE SECTION.
013400******************************************************************
013500     COPY FCSTAREC.
013600*
013700 01  LK-MONTH-COUNT                  PIC 9(04)          COMP.
013800*
013900 01  LK-MONTHLY-SERIES.
014000     05  LK-MONTH-ENTRY OCCURS 1200 TIMES
014100                        INDEXED BY LK-MONTH-SUB.
014200         10  LK-PROPERTY-VALUE-REAL   PIC S9(11)V99.
014300         10  LK-INVESTMENT-VALUE-REAL PIC S9(11)V99.
014400******************************************************************
014500 PROCEDURE DIVISION USING FA-ASSUMPTION-RECORD, LK-MONTH-COUNT,
014600                           LK-MONTHLY-SERIES.
014700******************************************************************
014800 000-FORECAST-ONE-SCENARIO.
014900*
015000     PERFORM 100-COMPUTE-DERIVED-CONSTANTS
015100     PERFORM 200-INITIALIZE-MONTH-ZERO
015200     PERFORM 300-CALCULATE-MONTHLY-SERIES THRU 300-EXIT
015300         VARYING LK-MONTH-SUB FROM 2 BY 1
015400         UNTIL LK-MONTH-SUB > LK-MONTH-COUNT
015500     GOBACK.
015600*
015700*----------------------------------------------------------------*
015800 100-COMPUTE-DERIVED-CONSTANTS.
015900*----------------------------------------------------------------*
016000*    BATCH FLOW STEP 1 - PRINCIPAL, REPAYMENT, EXPENSES, NET
016100*    RENTAL, MONTHLY-INVEST-AFTER-EXPENSES, MONTHLY INFLATION.
016200*
016300*    IS-0416 - LK-MONTH-COUNT COVERS MONTH 0 (SLOT 1) THROUGH
016400*    MONTH N-YEARS*12-1 (SLOT N-YEARS*12) - MONTHS RUN 0 THROUGH
016500*    ONE SHORT OF THE FULL YEAR COUNT, MATCHING THE DETAIL FILE'S
016600*    MONTH-NUMBER RANGE.  A PRIOR RELEASE (IS-0402) ADDED ONE
016700*    SLOT TOO MANY - CORRECTED HERE.
016800     COMPUTE LK-MONTH-COUNT = FA-N-YEARS * 12.
016900*
017000     COMPUTE WS-PRINCIPAL =
017100         FA-PROPERTY-VALUATION - FA-DEPOSIT.
017200*
017300     COMPUTE WS-MONTHLY-BOND-RATE ROUNDED = FA-BOND-RATE / 12.
017400     COMPUTE WS-BOND-TERM-MONTHS = FA-BOND-TERM * 12.
017500     PERFORM 110-CALCULATE-BOND-REPAYMENT.
017600*
017700     MOVE FA-MONTHLY-INSURANCE TO WS-EXP-INSURANCE.
017800     MOVE FA-MONTHLY-TAXES     TO WS-EXP-TAXES.
017900     MOVE FA-MONTHLY-LEVIES    TO WS-EXP-LEVIES.
018000     COMPUTE WS-MONTHLY-PROP-EXPENSES =
018100         WS-EXP-INSURANCE + WS-EXP-TAXES + WS-EXP-LEVIES.
018200*
018300     COMPUTE WS-PROPERTY-COSTS =
018400         FA-TRANSFER-DUTY + FA-LAWYER-FEES.
018500*
018600     MOVE FA-MONTHLY-RENTAL-INCOME TO WS-GROSS-RENTAL.
018700     PERFORM 120-CALCULATE-NET-RENTAL.
018800*
018900     COMPUTE WS-MONTHLY-INVEST-AFT-EXP =
019000         FA-INCOME-SURPLUS + WS-NET-RENTAL
019100             - WS-BOND-REPAYMENT - WS-MONTHLY-PROP-EXPENSES.
019200     PERFORM 130-CHECK-NEGATIVE-CASH-FLOW.
019300*
019400     COMPUTE WS-MONTHLY-INFLATION-RATE ROUNDED =
019500         ((1 + FA-INFLATION-RATE) ** WS-ONE-TWELFTH) - 1.
019600*
019700 100-EXIT.
019800     EXIT.
019900*
020000*----------------------------------------------------------------*
020100 110-CALCULATE-BOND-REPAYMENT.
020200*----------------------------------------------------------------*
020300*    AMORTIZATION FORMULA -
020400*       PAYMENT = PRINCIPAL * M * (1+M)**N / ((1+M)**N - 1)
020500*
020600     COMPUTE WS-COMPOUND-FACTOR-N ROUNDED =
020700         (1 + WS-MONTHLY-BOND-RATE) ** WS-BOND-TERM-MONTHS.
020800*
020900     COMPUTE WS-BOND-REPAYMENT ROUNDED =
021000         WS-PRINCIPAL * WS-MONTHLY-BOND-RATE
021100             * WS-COMPOUND-FACTOR-N
021200             / (WS-COMPOUND-FACTOR-N - 1).
021300*
021400 110-EXIT.
021500     EXIT.
021600*
021700*----------------------------------------------------------------*
021800 120-CALCULATE-NET-RENTAL.
021900*----------------------------------------------------------------*
022000*    IF A MANAGEMENT FEE APPLIES, NET = GROSS - (FEE-RATE*GROSS)
022100*    OTHERWISE NET = GROSS.
022200*
022300     IF FA-MGMT-FEE-APPLIES
022400         COMPUTE WS-NET-RENTAL ROUNDED =
022500             WS-GROSS-RENTAL -
022600                 (FA-MGMT-FEE-RATE * WS-GROSS-RENTAL)
022700     ELSE
022800         MOVE WS-GROSS-RENTAL TO WS-NET-RENTAL
022900     END-IF.
023000*
023100 120-EXIT.
023200     EXIT.
023300*
023400*----------------------------------------------------------------*
023500 130-CHECK-NEGATIVE-CASH-FLOW.
023600*----------------------------------------------------------------*
023700*    IS-0402 - WARN, DO NOT STOP THE SCENARIO, WHEN THE MONTHLY
023800*    AMOUNT LEFT TO INVEST ALONGSIDE THE PROPERTY IS <= ZERO.
023900*
024000     IF WS-MONTHLY-INVEST-AFT-EXP NOT > ZERO
024100         DISPLAY 'FCSTENG-W1 NEGATIVE MONTHLY CASH FLOW - '
024200                 'SCENARIO ' FA-SCENARIO-ID
024300     END-IF.
024400*
024500 130-EXIT.
024600     EXIT.
024700*
024800*----------------------------------------------------------------*
024900 200-INITIALIZE-MONTH-ZERO.
025000*----------------------------------------------------------------*
025100*    BATCH FLOW STEP 2 - MONTH 0 STARTING VALUES.  REAL VALUES
025200*    AT MONTH 0 EQUAL THE NOMINAL VALUES (NO DEFLATION YET).
025300*
025400     MOVE FA-PROPERTY-VALUATION      TO WS-PROPERTY-VALUATION.
025500     MOVE WS-MONTHLY-INVEST-AFT-EXP  TO WS-SIDE-INVESTMENT.
025600     MOVE WS-PRINCIPAL               TO WS-OUTSTANDING-BALANCE.
025700*
025800     COMPUTE WS-MZ-PROPERTY-TOTAL ROUNDED =
025900         (1 - FA-SALE-COMMISSION-RATE) *
026000             (WS-PROPERTY-VALUATION + WS-SIDE-INVESTMENT
026100                 - WS-OUTSTANDING-BALANCE).
026200*
026300     COMPUTE WS-MZ-INVESTMENT-TOTAL ROUNDED =
026400         FA-INCOME-SURPLUS + WS-PROPERTY-COSTS + FA-DEPOSIT.
026500*
026600     MOVE WS-MZ-PROPERTY-TOTAL   TO WS-PROPERTY-TOTAL.
026700     MOVE WS-MZ-INVESTMENT-TOTAL TO WS-INVESTMENT-TOTAL.
026800*
026900     SET LK-MONTH-SUB TO 1.
027000     MOVE WS-MZ-VALUE(1) TO LK-PROPERTY-VALUE-REAL(LK-MONTH-SUB).
027100     MOVE WS-MZ-VALUE(2) TO LK-INVESTMENT-VALUE-REAL(LK-MONTH-SUB).
027200*
027300 200-EXIT.
027400     EXIT.
027500*
027600*----------------------------------------------------------------*
027700 300-CALCULATE-MONTHLY-SERIES.
027800*----------------------------------------------------------------*
027900*    BATCH FLOW STEP 3 - MONTHS 1 THROUGH N_MONTHS-1.  ENTERED
028000*    BY THE VARYING PERFORM IN 000-FORECAST-ONE-SCENARIO WITH
028100*    LK-MONTH-SUB RUNNING 2 .. LK-MONTH-COUNT (SLOT 1 IS MONTH
028200*    ZERO, ALREADY FILLED BY 200-INITIALIZE-MONTH-ZERO).
028300*
028400     COMPUTE WS-MONTH-I = LK-MONTH-SUB - 1.
028500*
028600     COMPUTE WS-PROPERTY-VALUATION ROUNDED =
028700         WS-PROPERTY-VALUATION *
028800             (1 + (FA-PROP-APPREC-RATE / 12)).
028900*
029000     COMPUTE WS-SIDE-INVESTMENT ROUNDED =
029100         (WS-SIDE-INVESTMENT *
029200             (1 + (FA-INVESTMENT-RATE / 12)))
029300             + WS-MONTHLY-INVEST-AFT-EXP.
029400*
029500     PERFORM 310-CALCULATE-BOND-BALANCE.
029600*
029700     COMPUTE WS-PROPERTY-TOTAL ROUNDED =
029800         (1 - FA-SALE-COMMISSION-RATE) *
029900             (WS-PROPERTY-VALUATION + WS-SIDE-INVESTMENT
030000                 - WS-OUTSTANDING-BALANCE).
030100*
030200     COMPUTE WS-INVESTMENT-TOTAL ROUNDED =
030300         (WS-INVESTMENT-TOTAL *
030400             (1 + (FA-INVESTMENT-RATE / 12)))
030500             + FA-INCOME-SURPLUS.
030600*
030700     PERFORM 330-CALCULATE-DEFLATOR.
030800*
030900     COMPUTE LK-PROPERTY-VALUE-REAL(LK-MONTH-SUB) ROUNDED =
031000         WS-PROPERTY-TOTAL / WS-DEFLATOR.
031100     COMPUTE LK-INVESTMENT-VALUE-REAL(LK-MONTH-SUB) ROUNDED =
031200         WS-INVESTMENT-TOTAL / WS-DEFLATOR.
031300*
031400     IF WS-ENGINE-TRACE-ON
031500         PERFORM 340-DISPLAY-TRACE-LINE
031600     END-IF.
031700*
031800     DIVIDE WS-MONTH-I BY 12
031900         GIVING WS-MOD-QUOTIENT
032000         REMAINDER WS-MOD-REMAINDER.
032100     IF WS-MOD-REMAINDER = 0
032200         PERFORM 320-APPLY-ANNUAL-ESCALATION
032300     END-IF.
032400*
032500 300-EXIT.
032600     EXIT.
032700*
032800*----------------------------------------------------------------*
032900 310-CALCULATE-BOND-BALANCE.
033000*----------------------------------------------------------------*
033100*    REMAINING BOND BALANCE AFTER K PAYMENTS -
033200*      BALANCE = PRINCIPAL*(1+M)**K - PAYMENT*((1+M)**K-1)/M
033300*    NOT FLOORED AT ZERO - SEE IS-0098.
033400*
033500     COMPUTE WS-COMPOUND-FACTOR-K ROUNDED =
033600         (1 + WS-MONTHLY-BOND-RATE) ** WS-MONTH-I.
033700*
033800     COMPUTE WS-OUTSTANDING-BALANCE ROUNDED =
033900         (WS-PRINCIPAL * WS-COMPOUND-FACTOR-K)
034000             - (WS-BOND-REPAYMENT *
034100                 (WS-COMPOUND-FACTOR-K - 1) / WS-MONTHLY-BOND-RATE).
034200*
034300 310-EXIT.
034400     EXIT.
034500*
034600*----------------------------------------------------------------*
034700 320-APPLY-ANNUAL-ESCALATION.
034800*----------------------------------------------------------------*
034900*    IS-0361 - AT MONTHS 12, 24, ... ESCALATE RENTAL INCOME AND
035000*    THE THREE PROPERTY EXPENSE COMPONENTS, THEN RECOMPUTE THE
035100*    NET RENTAL AND MONTHLY-INVEST-AFTER-EXPENSES FOR USE FROM
035200*    THE NEXT MONTH ONWARD.
035300*
035400     PERFORM 321-ESCALATE-ONE-EXPENSE THRU 321-EXIT
035500         VARYING WS-EXP-SUB FROM 1 BY 1 UNTIL WS-EXP-SUB > 3.
035600*
035700     COMPUTE WS-MONTHLY-PROP-EXPENSES =
035800         WS-EXP-AMOUNT(1) + WS-EXP-AMOUNT(2) + WS-EXP-AMOUNT(3).
035900*
036000     COMPUTE WS-GROSS-RENTAL ROUNDED =
036100         WS-GROSS-RENTAL * (1 + FA-RENTAL-ESCAL-RATE).
036200     PERFORM 120-CALCULATE-NET-RENTAL.
036300*
036400     COMPUTE WS-MONTHLY-INVEST-AFT-EXP =
036500         FA-INCOME-SURPLUS + WS-NET-RENTAL
036600             - WS-BOND-REPAYMENT - WS-MONTHLY-PROP-EXPENSES.
036700     PERFORM 130-CHECK-NEGATIVE-CASH-FLOW.
036800*
036900 320-EXIT.
037000     EXIT.
037100*
037200*----------------------------------------------------------------*
037300 321-ESCALATE-ONE-EXPENSE.
037400*----------------------------------------------------------------*
037500     COMPUTE WS-EXP-AMOUNT(WS-EXP-SUB) ROUNDED =
037600         WS-EXP-AMOUNT(WS-EXP-SUB) * (1 + FA-EXPENSE-ESCAL-RATE).
037700*
037800 321-EXIT.
037900     EXIT.
038000*
038100*----------------------------------------------------------------*
038200 330-CALCULATE-DEFLATOR.
038300*----------------------------------------------------------------*
038400*    DEFLATOR = (1 + MONTHLY-INFLATION-RATE)**I
038500*
038600     COMPUTE WS-DEFLATOR ROUNDED =
038700         (1 + WS-MONTHLY-INFLATION-RATE) ** WS-MONTH-I.
038800*
038900 330-EXIT.
039000     EXIT.
039100*
039200*----------------------------------------------------------------*
039300 340-DISPLAY-TRACE-LINE.
039400*----------------------------------------------------------------*
039500*    UPSI-1 ON - OPTIONAL PER-MONTH TRACE FOR DEBUGGING A
039600*    SCENARIO THAT PRODUCES SUSPECT RESULTS.
039700*
039800     MOVE FA-SCENARIO-ID TO WS-TR-SCENARIO.
039900     MOVE WS-MONTH-I     TO WS-TR-MONTH.
040000     DISPLAY WS-TRACE-LINE.
040100*
040200 340-EXIT.
040300     EXIT.
