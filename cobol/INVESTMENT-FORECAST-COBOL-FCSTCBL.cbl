000100******************************************************************
000200* Author: RAY D. NIENHUIS
000300* Date: 11-03-1991
000400* Purpose: DRIVES THE INVESTMENT FORECAST COMPARISON BATCH RUN -
000500*          READS ONE ASSUMPTION RECORD PER SCENARIO, VALIDATES
000600*          IT, CALLS FCSTENG TO BUILD THE MONTHLY REAL-VALUE
000700*          SERIES, WRITES THE FORECAST-DETAIL FILE AND THE
000800*          SUMMARY REPORT.
000900* Tectonics: CODC
001000******************************************************************
001100* MAINTENANCE LOG
001200*  DATE      BY   REQUEST    DESCRIPTION
001300*  --------  ---  ---------  ---------------------------------
001400*  03-11-91  RDN  IS-0091    ORIGINAL PROGRAM - BASELINE RUN,
001500*                            SINGLE SCENARIO PER EXECUTION
001600*  03-25-91  RDN  IS-0094    ADDED SUMMARY REPORT AND TOTALS
001700*  09-02-92  RDN  IS-0140    ADDED ADVANTAGE COLUMN AND SALE-
001800*                            COMMISSION VALIDATION
001900*  06-14-94  KLB  IS-0233    ADDED MANAGED-RENTAL VALIDATION
002000*  01-08-99  KLB  Y2K-0027   4-DIGIT YEAR WINDOWING ADDED TO
002100*                            RUN-DATE HEADING LOGIC
002200*  05-19-03  PMS  IS-0361    RECAST TO PROCESS A FILE OF MANY
002300*                            SCENARIOS IN ONE RUN (SWEEP FILE)
002400*                            INSTEAD OF ONE SCENARIO PER RUN
002500*  11-30-07  PMS  IS-0402    ADDED REJECTED-SCENARIO COUNT AND
002600*                            RAW-RECORD DUMP ON REJECT
002700*  02-09-09  PMS  IS-0415    DROPPED THE SPECIAL-NAMES CURRENCY
002800*                            SIGN CLAUSE (COMPILER REJECTS A
002900*                            LETTER AS THE SIGN) - "R" PREFIX NOW
003000*                            BUILT BY STRING IN H0001
003100*  02-09-09  PMS  IS-0417    EXPANDED E0003-VALIDATE-SCENARIO TO
003200*                            CHECK EVERY NUMERIC ASSUMPTION FIELD
003300*                            USED IN ARITHMETIC, NOT JUST SIX
003400*  02-10-09  PMS  IS-0418    ADVANTAGE COLUMN NOW READS "+99.99%
003500*                            (PROPERTY)" OR "+99.99% (INVEST)" -
003600*                            NUMBER FIRST, LABEL PARENTHESIZED,
003700*                            PER THE REPORT LAYOUT SPEC
003800*  02-10-09  PMS  IS-0419    DROPPED THE UNUSED FA-LABEL-CLASS
003900*                            CLASS TEST FROM SPECIAL-NAMES - NO
004000*                            PARAGRAPH EVER TESTED IT
004100*  02-11-09  PMS  IS-0420    WS-TRACE-REQUESTED WAS BOTH A UPSI-0
004200*                            CONDITION-NAME AND AN 88-LEVEL ON
004300*                            WS-TRACE-SWITCH - DUPLICATE DATA-
004400*                            NAME.  DROPPED THE 88-LEVEL, TRACE
004500*                            NOW DRIVEN SOLELY OFF THE UPSI-0
004600*                            HARDWARE SWITCH AT RUN TIME
004700******************************************************************
004800 IDENTIFICATION DIVISION.
004900******************************************************************
005000 PROGRAM-ID.    FCSTCBL.
005100 AUTHOR.        RAY D. NIENHUIS.
005200 INSTALLATION.  KAROO DATA PROCESSING CENTER.
005300 DATE-WRITTEN.  03-11-1991.
005400 DATE-COMPILED.
005500 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800******************************************************************
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     UPSI-0 ON STATUS IS WS-TRACE-REQUESTED
006300            OFF STATUS IS WS-TRACE-NOT-REQUESTED.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700*
006800     SELECT ASSUMPTIONS-FILE ASSIGN TO ASSUMEIN
006900         ACCESS IS SEQUENTIAL
007000         FILE STATUS IS WS-ASSUMPTIONS-STATUS.
007100*
007200     SELECT FORECAST-DETAIL-FILE ASSIGN TO FCSTDET
007300         ACCESS IS SEQUENTIAL
007400         FILE STATUS IS WS-DETAIL-STATUS.
007500*
007600     SELECT SUMMARY-REPORT-FILE ASSIGN TO FCSTRPT
007700         ACCESS IS SEQUENTIAL
007800         FILE STATUS IS WS-REPORT-STATUS.
007900******************************************************************
008000 DATA DIVISION.
008100******************************************************************
008200 FILE SECTION.
008300*
008400 FD  ASSUMPTIONS-FILE RECORDING MODE F.
008500     COPY FCSTAREC.
008600*
008700 FD  FORECAST-DETAIL-FILE RECORDING MODE F.
008800     COPY FCSTDREC.
008900*
009000 FD  SUMMARY-REPORT-FILE RECORDING MODE F.
009100 01  FR-REPORT-LINE                  PIC X(132).
009200*
009300 WORKING-STORAGE SECTION.
009400*
009500 01  WS-FILE-STATUS-FIELDS.
009600     05  WS-ASSUMPTIONS-STATUS       PIC X(02)  VALUE SPACES.
009700     05  WS-DETAIL-STATUS            PIC X(02)  VALUE SPACES.
009800     05  WS-REPORT-STATUS            PIC X(02)  VALUE SPACES.
009900     05  FILLER                      PIC X(02)  VALUE SPACES.
010000*
010100*    IS-0420 - WS-TRACE-REQUESTED/WS-TRACE-NOT-REQUESTED ARE NO
010200*    LONGER 88-LEVELS HERE - THEY ARE THE UPSI-0 CONDITION-NAMES
010300*    DECLARED ON SPECIAL-NAMES ABOVE.  A SWITCH-STATUS CONDITION-
010400*    NAME AND A DATA-ITEM 88-LEVEL CANNOT SHARE ONE NAME.
010500 01  WS-SWITCHES.
010600     05  WS-ASSUMPTIONS-EOF-SWITCH   PIC X(01)  VALUE 'N'.
010700         88  WS-END-OF-ASSUMPTIONS            VALUE 'Y'.
010800     05  WS-SCENARIO-VALID-SWITCH    PIC X(01)  VALUE 'Y'.
010900         88  WS-SCENARIO-IS-VALID              VALUE 'Y'.
011000         88  WS-SCENARIO-IS-REJECTED           VALUE 'N'.
011100     05  FILLER                      PIC X(02)  VALUE SPACES.
011200*
011300*    COUNTERS AND SUBSCRIPTS - ALL BINARY PER SHOP STANDARD
011400 01  WS-COUNTERS.
011500     05  WS-PROCESSED-COUNT          PIC 9(05)  COMP.
011600     05  WS-REJECTED-COUNT           PIC 9(05)  COMP.
011700     05  WS-LINE-COUNT               PIC 9(03)  COMP.
011800     05  WS-PAGE-COUNT               PIC 9(03)  COMP  VALUE ZERO.
011900     05  WS-MONTH-COUNT              PIC 9(04)  COMP.
012000     05  WS-DETAIL-SUB               PIC 9(04)  COMP.
012100     05  FILLER                      PIC X(01)  VALUE SPACE.
012200*
012300 77  WS-LINES-PER-PAGE               PIC 9(02)  COMP  VALUE 55.
012400*
012500*    MONTHLY REAL-VALUE SERIES RETURNED BY FCSTENG.  SAME SHAPE
012600*    AS THE ENGINE'S LK-MONTHLY-SERIES LINKAGE TABLE.
012700 01  WS-MONTHLY-SERIES.
012800     05  WS-MONTH-ENTRY OCCURS 1200 TIMES
012900                        INDEXED BY WS-MONTH-SUB.
013000         10  WS-PROPERTY-VALUE-REAL   PIC S9(11)V99.
013100         10  WS-INVESTMENT-VALUE-REAL PIC S9(11)V99.
013200     05  FILLER                      PIC X(01)  VALUE SPACE.
013300*
013400*    RUN-DATE FIELDS FOR THE PAGE HEADING.  THE 2-DIGIT YEAR
013500*    ACCEPTED FROM THE SYSTEM CLOCK IS WINDOWED INTO A 4-DIGIT
013600*    YEAR THROUGH THE REDEFINED VIEW BELOW (Y2K-0027).
013700 01  WS-CURRENT-DATE-6.
013800     05  WS-CD-YY                    PIC 9(02).
013900     05  WS-CD-MM                    PIC 9(02).
014000     05  WS-CD-DD                    PIC 9(02).
014100 01  WS-CURRENT-DATE-6R REDEFINES WS-CURRENT-DATE-6
014200                                  PIC 9(06).
014300 01  WS-RUN-DATE-WORK.
014400     05  WS-RD-CENTURY               PIC 9(02)  VALUE ZERO.
014500     05  WS-RD-MM                    PIC 9(02).
014600     05  FILLER                      PIC X(01)  VALUE '/'.
014700     05  WS-RD-DD                    PIC 9(02).
014800     05  FILLER                      PIC X(01)  VALUE '/'.
014900     05  WS-RD-YY                    PIC 9(02).
015000*
015100*    ADVANTAGE-PERCENTAGE WORK FIELDS - COMPARE THE PROPERTY
015200*    PATH TO THE PURE-INVESTMENT PATH AT THE END OF THE RUN.
015300 01  WS-ADVANTAGE-FIELDS.
015400     05  WS-FINAL-PROPERTY-VALUE     PIC S9(11)V99.
015500     05  WS-FINAL-INVESTMENT-VALUE   PIC S9(11)V99.
015600     05  WS-LARGER-PATH-VALUE        PIC S9(11)V99.
015700     05  WS-SMALLER-PATH-VALUE       PIC S9(11)V99.
015800     05  FILLER                      PIC X(01)  VALUE SPACE.
015900*
016000*    GENERIC FORMATTING WORK AREAS SHARED BY THE TWO UTILITY
016100*    PARAGRAPHS BELOW SO NEITHER NEEDS ITS OWN COPY OF EACH
016200*    SCENARIO'S FIGURES.
016300 01  WS-FORMAT-WORK-AREAS.
016400     05  WS-FMT-AMOUNT-IN            PIC S9(11)V99.
016500     05  WS-FMT-AMOUNT-OUT           PIC ZZ,ZZZ,ZZZ,ZZ9.
016600     05  WS-FMT-AMOUNT-TEXT          PIC X(15)  VALUE SPACES.
016700     05  WS-FMT-RATE-IN              PIC S9(01)V9(05).
016800     05  WS-FMT-RATE-OUT             PIC 999.99.
016900     05  WS-FMT-RATE-TEXT            PIC X(08).
017000     05  FILLER                      PIC X(01)  VALUE SPACE.
017100*
017200 COPY FCSTRPHD.
017300 COPY FCSTRPBD.
017400******************************************************************
017500 PROCEDURE DIVISION.
017600******************************************************************
017700 A0001-MAIN-PROCEDURE.
017800*
017900     PERFORM B0001-OPEN-FILES.
018000     PERFORM C0001-PRINT-REPORT-HEADINGS.
018100     PERFORM D0001-READ-ASSUMPTIONS.
018200*
018300     PERFORM E0001-PROCESS-SCENARIO THRU E0001-EXIT
018400         UNTIL WS-END-OF-ASSUMPTIONS.
018500*
018600     PERFORM Z0001-PRINT-TOTALS.
018700     PERFORM Z0002-CLOSE-FILES.
018800*
018900     STOP RUN.
019000*
019100*----------------------------------------------------------------*
019200 B0001-OPEN-FILES.
019300*----------------------------------------------------------------*
019400     OPEN INPUT  ASSUMPTIONS-FILE.
019500     IF WS-ASSUMPTIONS-STATUS NOT = '00'
019600         DISPLAY 'FCSTCBL-E1 CANNOT OPEN ASSUMPTIONS FILE - '
019700                 'STATUS ' WS-ASSUMPTIONS-STATUS
019800         STOP RUN
019900     END-IF.
020000*
020100     OPEN OUTPUT FORECAST-DETAIL-FILE.
020200     IF WS-DETAIL-STATUS NOT = '00'
020300         DISPLAY 'FCSTCBL-E2 CANNOT OPEN DETAIL FILE - '
020400                 'STATUS ' WS-DETAIL-STATUS
020500         STOP RUN
020600     END-IF.
020700*
020800     OPEN OUTPUT SUMMARY-REPORT-FILE.
020900     IF WS-REPORT-STATUS NOT = '00'
021000         DISPLAY 'FCSTCBL-E3 CANNOT OPEN REPORT FILE - '
021100                 'STATUS ' WS-REPORT-STATUS
021200         STOP RUN
021300     END-IF.
021400*
021500     MOVE ZERO TO WS-PROCESSED-COUNT WS-REJECTED-COUNT.
021600     ACCEPT WS-CURRENT-DATE-6 FROM DATE.
021700*
021800 B0001-EXIT.
021900     EXIT.
022000*
022100*----------------------------------------------------------------*
022200 C0001-PRINT-REPORT-HEADINGS.
022300*----------------------------------------------------------------*
022400*    Y2K-0027 - WINDOW THE 2-DIGIT CLOCK YEAR SO THE HEADING
022500*    ALWAYS CARRIES A 4-DIGIT YEAR.
022600*
022700     IF WS-CD-YY < 50
022800         MOVE 20 TO WS-RD-CENTURY
022900     ELSE
023000         MOVE 19 TO WS-RD-CENTURY
023100     END-IF.
023200     MOVE WS-CD-MM TO WS-RD-MM.
023300     MOVE WS-CD-DD TO WS-RD-DD.
023400     MOVE WS-CD-YY TO WS-RD-YY.
023500*
023600     STRING WS-RD-MM      DELIMITED BY SIZE
023700            '/'           DELIMITED BY SIZE
023800            WS-RD-DD      DELIMITED BY SIZE
023900            '/'           DELIMITED BY SIZE
024000            WS-RD-CENTURY DELIMITED BY SIZE
024100            WS-RD-YY      DELIMITED BY SIZE
024200         INTO FR-PH-RUN-DATE.
024300*
024400     ADD 1 TO WS-PAGE-COUNT.
024500     WRITE FR-REPORT-LINE FROM FR-PAGE-HEADING
024600         AFTER ADVANCING PAGE.
024700     WRITE FR-REPORT-LINE FROM FR-COLUMN-HEADING
024800         AFTER ADVANCING 2 LINES.
024900     MOVE 3 TO WS-LINE-COUNT.
025000*
025100 C0001-EXIT.
025200     EXIT.
025300*
025400*----------------------------------------------------------------*
025500 D0001-READ-ASSUMPTIONS.
025600*----------------------------------------------------------------*
025700     READ ASSUMPTIONS-FILE
025800         AT END
025900             SET WS-END-OF-ASSUMPTIONS TO TRUE
026000     END-READ.
026100*
026200 D0001-EXIT.
026300     EXIT.
026400*
026500*----------------------------------------------------------------*
026600 E0001-PROCESS-SCENARIO.
026700*----------------------------------------------------------------*
026800*    BATCH FLOW - ONE ASSUMPTION RECORD IN, VALIDATE, FORECAST,
026900*    WRITE DETAIL RECORDS, BUILD AND PRINT THE SUMMARY LINE.
027000*
027100     SET WS-SCENARIO-IS-VALID TO TRUE.
027200     PERFORM E0003-VALIDATE-SCENARIO.
027300*
027400     IF WS-SCENARIO-IS-REJECTED
027500         PERFORM E0002-REJECT-SCENARIO
027600     ELSE
027700         CALL 'FCSTENG' USING FA-ASSUMPTION-RECORD,
027800                               WS-MONTH-COUNT,
027900                               WS-MONTHLY-SERIES
028000         PERFORM F0001-WRITE-DETAIL-RECORDS THRU F0001-EXIT
028100         PERFORM G0001-BUILD-SUMMARY-LINE THRU G0001-EXIT
028200         ADD 1 TO WS-PROCESSED-COUNT
028300     END-IF.
028400*
028500     PERFORM D0001-READ-ASSUMPTIONS.
028600*
028700 E0001-EXIT.
028800     EXIT.
028900*
029000*----------------------------------------------------------------*
029100 E0002-REJECT-SCENARIO.
029200*----------------------------------------------------------------*
029300*    IS-0402 - DUMP THE OFFENDING RECORD AS-IS SO DATA ENTRY CAN
029400*    SEE EXACTLY WHAT WAS ON THE ASSUMPTIONS FILE.
029500*
029600     ADD 1 TO WS-REJECTED-COUNT.
029700     DISPLAY 'FCSTCBL-W1 SCENARIO REJECTED - ' FA-SCENARIO-ID.
029800     DISPLAY 'FCSTCBL-W2 RAW RECORD - ' FA-ASSUMPTION-RAW.
029900*
030000 E0002-EXIT.
030100     EXIT.
030200*
030300*----------------------------------------------------------------*
030400 E0003-VALIDATE-SCENARIO.
030500*----------------------------------------------------------------*
030600*    BUSINESS RULE - REJECT A SCENARIO WHOSE NUMERIC FIELDS ARE
030700*    CORRUPTED, OR WHOSE HORIZON/BOND TERM IS LESS THAN ONE YEAR,
030800*    OR WHOSE DEPOSIT EXCEEDS THE PROPERTY VALUATION.
030900*
031000*    IS-0417 - EVERY NUMERIC FIELD THAT FEEDS FCSTENG'S ARITHMETIC
031100*    IS CHECKED HERE, NOT JUST THE ORIGINAL SIX, SO A CORRUPTED
031200*    FIELD ANYWHERE ON THE RECORD REJECTS AND SKIPS THE SCENARIO
031300*    INSTEAD OF ABENDING THE RUN INSIDE THE ENGINE.
031400*
031500     EVALUATE TRUE
031600         WHEN FA-N-YEARS NOT NUMERIC
031700             SET WS-SCENARIO-IS-REJECTED TO TRUE
031800         WHEN FA-BOND-TERM NOT NUMERIC
031900             SET WS-SCENARIO-IS-REJECTED TO TRUE
032000         WHEN FA-PROPERTY-VALUATION NOT NUMERIC
032100             SET WS-SCENARIO-IS-REJECTED TO TRUE
032200         WHEN FA-DEPOSIT NOT NUMERIC
032300             SET WS-SCENARIO-IS-REJECTED TO TRUE
032400         WHEN FA-INCOME-SURPLUS NOT NUMERIC
032500             SET WS-SCENARIO-IS-REJECTED TO TRUE
032600         WHEN FA-MONTHLY-RENTAL-INCOME NOT NUMERIC
032700             SET WS-SCENARIO-IS-REJECTED TO TRUE
032800         WHEN FA-INVESTMENT-RATE NOT NUMERIC
032900             SET WS-SCENARIO-IS-REJECTED TO TRUE
033000         WHEN FA-BOND-RATE NOT NUMERIC
033100             SET WS-SCENARIO-IS-REJECTED TO TRUE
033200         WHEN FA-MONTHLY-INSURANCE NOT NUMERIC
033300             SET WS-SCENARIO-IS-REJECTED TO TRUE
033400         WHEN FA-MONTHLY-TAXES NOT NUMERIC
033500             SET WS-SCENARIO-IS-REJECTED TO TRUE
033600         WHEN FA-MONTHLY-LEVIES NOT NUMERIC
033700             SET WS-SCENARIO-IS-REJECTED TO TRUE
033800         WHEN FA-TRANSFER-DUTY NOT NUMERIC
033900             SET WS-SCENARIO-IS-REJECTED TO TRUE
034000         WHEN FA-LAWYER-FEES NOT NUMERIC
034100             SET WS-SCENARIO-IS-REJECTED TO TRUE
034200         WHEN FA-PROP-APPREC-RATE NOT NUMERIC
034300             SET WS-SCENARIO-IS-REJECTED TO TRUE
034400         WHEN FA-SALE-COMMISSION-RATE NOT NUMERIC
034500             SET WS-SCENARIO-IS-REJECTED TO TRUE
034600         WHEN FA-RENTAL-ESCAL-RATE NOT NUMERIC
034700             SET WS-SCENARIO-IS-REJECTED TO TRUE
034800         WHEN FA-EXPENSE-ESCAL-RATE NOT NUMERIC
034900             SET WS-SCENARIO-IS-REJECTED TO TRUE
035000         WHEN FA-INFLATION-RATE NOT NUMERIC
035100             SET WS-SCENARIO-IS-REJECTED TO TRUE
035200         WHEN FA-MGMT-FEE-RATE NOT NUMERIC
035300             SET WS-SCENARIO-IS-REJECTED TO TRUE
035400         WHEN FA-N-YEARS < 1
035500             SET WS-SCENARIO-IS-REJECTED TO TRUE
035600         WHEN FA-BOND-TERM < 1
035700             SET WS-SCENARIO-IS-REJECTED TO TRUE
035800         WHEN FA-DEPOSIT > FA-PROPERTY-VALUATION
035900             SET WS-SCENARIO-IS-REJECTED TO TRUE
036000         WHEN OTHER
036100             CONTINUE
036200     END-EVALUATE.
036300*
036400 E0003-EXIT.
036500     EXIT.
036600*
036700*----------------------------------------------------------------*
036800 F0001-WRITE-DETAIL-RECORDS.
036900*----------------------------------------------------------------*
037000*    ONE FORECAST-DETAIL RECORD PER SCENARIO-MONTH, MONTH 0
037100*    THROUGH THE END OF THE HORIZON.
037200*
037300     PERFORM F0002-WRITE-ONE-DETAIL THRU F0002-EXIT
037400         VARYING WS-DETAIL-SUB FROM 1 BY 1
037500         UNTIL WS-DETAIL-SUB > WS-MONTH-COUNT.
037600*
037700 F0001-EXIT.
037800     EXIT.
037900*
038000*----------------------------------------------------------------*
038100 F0002-WRITE-ONE-DETAIL.
038200*----------------------------------------------------------------*
038300     MOVE FA-SCENARIO-ID TO FD-SCENARIO-ID.
038400     COMPUTE FD-MONTH-NUMBER = WS-DETAIL-SUB - 1.
038500     MOVE WS-PROPERTY-VALUE-REAL(WS-DETAIL-SUB)
038600         TO FD-PROPERTY-VALUE-REAL.
038700     MOVE WS-INVESTMENT-VALUE-REAL(WS-DETAIL-SUB)
038800         TO FD-INVESTMENT-VALUE-REAL.
038900*
039000     WRITE FD-DETAIL-RECORD.
039100     IF WS-DETAIL-STATUS NOT = '00'
039200         DISPLAY 'FCSTCBL-E4 WRITE ERROR ON DETAIL FILE - '
039300                 'STATUS ' WS-DETAIL-STATUS
039400         STOP RUN
039500     END-IF.
039600*
039700 F0002-EXIT.
039800     EXIT.
039900*
040000*----------------------------------------------------------------*
040100 G0001-BUILD-SUMMARY-LINE.
040200*----------------------------------------------------------------*
040300*    ONE SUMMARY LINE PER SCENARIO - FINAL PROPERTY REAL VALUE,
040400*    FINAL INVESTMENT REAL VALUE, AND THE ADVANTAGE PERCENTAGE
040500*    OF THE LARGER PATH OVER THE SMALLER.
040600*
040700     MOVE WS-PROPERTY-VALUE-REAL(WS-MONTH-COUNT)
040800         TO WS-FINAL-PROPERTY-VALUE.
040900     MOVE WS-INVESTMENT-VALUE-REAL(WS-MONTH-COUNT)
041000         TO WS-FINAL-INVESTMENT-VALUE.
041100*
041200     MOVE FA-SCENARIO-ID    TO FR-DL-SCENARIO-ID.
041300     MOVE FA-SCENARIO-LABEL TO FR-DL-LABEL.
041400*
041500     MOVE WS-FINAL-PROPERTY-VALUE TO WS-FMT-AMOUNT-IN.
041600     PERFORM H0001-FORMAT-RAND-VALUE.
041700     MOVE WS-FMT-AMOUNT-TEXT TO FR-DL-FINAL-PROPERTY.
041800*
041900     MOVE WS-FINAL-INVESTMENT-VALUE TO WS-FMT-AMOUNT-IN.
042000     PERFORM H0001-FORMAT-RAND-VALUE.
042100     MOVE WS-FMT-AMOUNT-TEXT TO FR-DL-FINAL-INVESTMENT.
042200*
042300     IF WS-FINAL-PROPERTY-VALUE > WS-FINAL-INVESTMENT-VALUE
042400         MOVE WS-FINAL-PROPERTY-VALUE   TO WS-LARGER-PATH-VALUE
042500         MOVE WS-FINAL-INVESTMENT-VALUE TO WS-SMALLER-PATH-VALUE
042600     ELSE
042700         MOVE WS-FINAL-INVESTMENT-VALUE TO WS-LARGER-PATH-VALUE
042800         MOVE WS-FINAL-PROPERTY-VALUE   TO WS-SMALLER-PATH-VALUE
042900     END-IF.
043000*
043100     IF WS-SMALLER-PATH-VALUE = ZERO
043200         MOVE SPACES TO FR-DL-ADVANTAGE-TEXT
043300     ELSE
043400         COMPUTE FR-ADVANTAGE-WORK ROUNDED =
043500             ((WS-LARGER-PATH-VALUE - WS-SMALLER-PATH-VALUE)
043600                 / WS-SMALLER-PATH-VALUE)
043700         MOVE FR-ADVANTAGE-DISPLAY TO WS-FMT-RATE-IN
043800         PERFORM H0002-FORMAT-RATE
043900*
044000*        IS-0418 - RATE FIRST, THEN THE PARENTHESIZED PATH LABEL -
044100*        "+99.99% (PROPERTY)" OR "+99.99% (INVEST)".
044200*
044300         IF WS-FINAL-PROPERTY-VALUE > WS-FINAL-INVESTMENT-VALUE
044400             STRING WS-FMT-RATE-TEXT DELIMITED BY SIZE
044500                    ' (PROPERTY)'    DELIMITED BY SIZE
044600                 INTO FR-DL-ADVANTAGE-TEXT
044700         ELSE
044800             STRING WS-FMT-RATE-TEXT DELIMITED BY SIZE
044900                    ' (INVEST)'      DELIMITED BY SIZE
045000                 INTO FR-DL-ADVANTAGE-TEXT
045100         END-IF
045200     END-IF.
045300*
045400     PERFORM G0002-PRINT-DETAIL-LINE.
045500*
045600 G0001-EXIT.
045700     EXIT.
045800*
045900*----------------------------------------------------------------*
046000 G0002-PRINT-DETAIL-LINE.
046100*----------------------------------------------------------------*
046200     IF WS-LINE-COUNT > WS-LINES-PER-PAGE
046300         PERFORM C0001-PRINT-REPORT-HEADINGS
046400     END-IF.
046500*
046600     WRITE FR-REPORT-LINE FROM FR-DETAIL-LINE
046700         AFTER ADVANCING 1 LINE.
046800     ADD 1 TO WS-LINE-COUNT.
046900*
047000 G0002-EXIT.
047100     EXIT.
047200*
047300*----------------------------------------------------------------*
047400 H0001-FORMAT-RAND-VALUE.
047500*----------------------------------------------------------------*
047600*    IS-0140 - EDITED PICTURE TRUNCATES THE CENTS ON THE MOVE
047700*    RATHER THAN ROUNDING.  IS-0415 - THIS COMPILER WILL NOT
047800*    ACCEPT A LETTER AS A SPECIAL-NAMES CURRENCY SIGN, SO THE
047900*    "R" PREFIX IS BUILT BY STRING OVER THE EDITED NUMBER RATHER
048000*    THAN THROUGH THE CURRENCY SIGN CLAUSE.
048100*
048200     MOVE WS-FMT-AMOUNT-IN TO WS-FMT-AMOUNT-OUT.
048300     STRING 'R'             DELIMITED BY SIZE
048400            WS-FMT-AMOUNT-OUT DELIMITED BY SIZE
048500         INTO WS-FMT-AMOUNT-TEXT.
048600*
048700 H0001-EXIT.
048800     EXIT.
048900*
049000*----------------------------------------------------------------*
049100 H0002-FORMAT-RATE.
049200*----------------------------------------------------------------*
049300*    IS-0418 - THE ADVANTAGE PATH IS ALWAYS THE LARGER OF THE
049400*    TWO, SO THE SIGN IS ALWAYS "+" - BUILT BY STRING THE SAME
049500*    WAY H0001 BUILDS THE "R" PREFIX, SINCE A LEADING "+" AND A
049600*    ZERO-SUPPRESSED NUMBER DO NOT SIT TOGETHER CLEANLY.
049700*
049800     COMPUTE WS-FMT-RATE-OUT ROUNDED = WS-FMT-RATE-IN * 100.
049900     STRING '+'             DELIMITED BY SIZE
050000            WS-FMT-RATE-OUT DELIMITED BY SIZE
050100            '%'             DELIMITED BY SIZE
050200         INTO WS-FMT-RATE-TEXT.
050300*
050400 H0002-EXIT.
050500     EXIT.
050600*
050700*----------------------------------------------------------------*
050800 Z0001-PRINT-TOTALS.
050900*----------------------------------------------------------------*
051000     MOVE WS-PROCESSED-COUNT TO FR-TL-PROCESSED-COUNT.
051100     MOVE WS-REJECTED-COUNT  TO FR-TL-REJECTED-COUNT.
051200     WRITE FR-REPORT-LINE FROM FR-TOTAL-LINE
051300         AFTER ADVANCING 2 LINES.
051400*
051500     IF WS-TRACE-REQUESTED
051600         DISPLAY 'FCSTCBL-T1 PROCESSED ' WS-PROCESSED-COUNT
051700                 ' REJECTED ' WS-REJECTED-COUNT
051800     END-IF.
051900*
052000 Z0001-EXIT.
052100     EXIT.
052200*
052300*----------------------------------------------------------------*
052400 Z0002-CLOSE-FILES.
052500*----------------------------------------------------------------*
052600     CLOSE ASSUMPTIONS-FILE.
052700     CLOSE FORECAST-DETAIL-FILE.
052800     CLOSE SUMMARY-REPORT-FILE.
052900*
053000 Z0002-EXIT.
053100     EXIT.
