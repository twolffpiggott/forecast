000100******************************************************************
000200* FCSTRPBD     -  INVESTMENT FORECAST COMPARISON                *
000300*                 SUMMARY REPORT - DETAIL AND TOTAL LINES.      *
000400*                 132 PRINT POSITIONS.                          *
000500*                 COMPANION MEMBER TO FCSTRPHD (HEADINGS).      *
000600******************************************************************
000700* MAINTENANCE LOG                                                *
000800*  DATE      BY   REQUEST    DESCRIPTION                        *
000900*  --------  ---  ---------  --------------------------------- *
001000*  03-18-91  RDN  IS-0092    ORIGINAL DETAIL LINE LAYOUT         *
001100*  09-02-92  RDN  IS-0140    ADDED ADVANTAGE COLUMN              *
001200*  05-19-03  PMS  IS-0361    ADDED REJECTED-COUNT TO TOTAL LINE *
001300*  02-09-09  PMS  IS-0415    FINAL-PROPERTY/FINAL-INVESTMENT ARE *
001400*                            NOW TEXT, NOT NUMERIC-EDITED - THE  *
001500*                            "R" PREFIX IS BUILT BY STRING IN    *
001600*                            FCSTCBL SINCE THIS SHOP'S COMPILER  *
001700*                            WILL NOT ACCEPT 'R' AS A CURRENCY   *
001800*                            SIGN                                *
001900******************************************************************
002000 01  FR-DETAIL-LINE.
002100     05  FILLER                      PIC X(01)  VALUE SPACE.
002200     05  FR-DL-SCENARIO-ID           PIC X(08)  VALUE SPACES.
002300     05  FILLER                      PIC X(04)  VALUE SPACES.
002400     05  FR-DL-LABEL                 PIC X(30)  VALUE SPACES.
002500     05  FILLER                      PIC X(01)  VALUE SPACES.
002600     05  FR-DL-FINAL-PROPERTY        PIC X(15)  VALUE SPACES.
002700     05  FILLER                      PIC X(04)  VALUE SPACES.
002800     05  FR-DL-FINAL-INVESTMENT      PIC X(15)  VALUE SPACES.
002900     05  FILLER                      PIC X(04)  VALUE SPACES.
003000     05  FR-DL-ADVANTAGE-TEXT        PIC X(19)  VALUE SPACES.
003100     05  FILLER                      PIC X(31)  VALUE SPACES.
003200*
003300*    WORK AREA FOR THE ADVANTAGE RATE (LARGER PATH OVER THE
003400*    SMALLER, EXPRESSED AS A FRACTION - SAME SHAPE AS THE
003500*    RATE FIELDS ON FCSTAREC SO H0002-FORMAT-RATE CAN EDIT IT
003600*    THE SAME WAY IT EDITS ANY OTHER ASSUMPTION RATE.  CARRIED
003700*    SIGNED SO IT CAN BE COMPUTED DIRECTLY FROM A SUBTRACTION
003800*    WITHOUT AN INTERMEDIATE TEST; THE VALUE IS ALWAYS POSITIVE.
003900*    THE UNSIGNED REDEFINITION IS WHAT GETS MOVED FOR PRINT.
004000 01  FR-ADVANTAGE-WORK               PIC S9(01)V9(05)  COMP-3.
004100 01  FR-ADVANTAGE-DISPLAY REDEFINES FR-ADVANTAGE-WORK
004200                                     PIC 9(01)V9(05)   COMP-3.
004300*
004400 01  FR-TOTAL-LINE.
004500     05  FILLER                      PIC X(01)  VALUE SPACE.
004600     05  FILLER                      PIC X(24)
004700         VALUE 'SCENARIOS PROCESSED    '.
004800     05  FR-TL-PROCESSED-COUNT       PIC ZZ,ZZ9  VALUE ZEROES.
004900     05  FILLER                      PIC X(04)  VALUE SPACES.
005000     05  FILLER                      PIC X(24)
005100         VALUE 'SCENARIOS REJECTED     '.
005200     05  FR-TL-REJECTED-COUNT        PIC ZZ,ZZ9  VALUE ZEROES.
005300     05  FILLER                      PIC X(67)  VALUE SPACES.
