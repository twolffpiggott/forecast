000100******************************************************************
000200* FCSTRPHD     -  INVESTMENT FORECAST COMPARISON                *
000300*                 SUMMARY REPORT - PAGE HEADING AND COLUMN      *
000400*                 HEADING LINES.  132 PRINT POSITIONS.          *
000500*                 COMPANION MEMBER TO FCSTRPBD (DETAIL/TOTAL).  *
000600******************************************************************
000700* MAINTENANCE LOG                                                *
000800*  DATE      BY   REQUEST    DESCRIPTION                        *
000900*  --------  ---  ---------  --------------------------------- *
001000*  03-18-91  RDN  IS-0092    ORIGINAL HEADING LAYOUT             *
001100*  01-08-99  KLB  Y2K-0027   RUN DATE EXPANDED TO 4-DIGIT YEAR  *
001200*  02-11-09  PMS  IS-0421    FINAL PROPERTY/FINAL INVESTMENT     *
001300*                            HEADINGS NOW CARRY THE (REAL)       *
001400*                            QUALIFIER - WIDENED BOTH FIELDS,    *
001500*                            BORROWED THE 8 BYTES FROM THE       *
001600*                            TRAILING SPACER SO THE LINE STAYS   *
001700*                            132 BYTES                          *
001800******************************************************************
001900 01  FR-PAGE-HEADING.
002000     05  FILLER                      PIC X(01)  VALUE SPACE.
002100     05  FILLER                      PIC X(45)
002200         VALUE 'INVESTMENT FORECAST COMPARISON'.
002300     05  FILLER                      PIC X(10)
002400         VALUE 'RUN DATE '.
002500     05  FR-PH-RUN-DATE              PIC X(10)  VALUE SPACES.
002600     05  FILLER                      PIC X(66)  VALUE SPACES.
002700*
002800 01  FR-COLUMN-HEADING.
002900     05  FILLER                      PIC X(01)  VALUE SPACE.
003000     05  FILLER                      PIC X(11)  VALUE 'SCENARIO-ID'.
003100     05  FILLER                      PIC X(03)  VALUE SPACES.
003200     05  FILLER                      PIC X(30)  VALUE 'LABEL'.
003300     05  FILLER                      PIC X(03)  VALUE SPACES.
003400     05  FILLER                      PIC X(21)
003500         VALUE 'FINAL PROPERTY (REAL)'.
003600     05  FILLER                      PIC X(03)  VALUE SPACES.
003700     05  FILLER                      PIC X(23)
003800         VALUE 'FINAL INVESTMENT (REAL)'.
003900     05  FILLER                      PIC X(03)  VALUE SPACES.
004000     05  FILLER                      PIC X(19)  VALUE 'ADVANTAGE'.
004100     05  FILLER                      PIC X(15)  VALUE SPACES.
