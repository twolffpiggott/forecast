000100******************************************************************
000200* FCSTAREC     -  INVESTMENT FORECAST COMPARISON                *
000300*                 ASSUMPTION RECORD - ONE SCENARIO PER RECORD   *
000400*                 FIXED LENGTH 200 BYTES                        *
000500******************************************************************
000600* MAINTENANCE LOG                                                *
000700*  DATE      BY   REQUEST    DESCRIPTION                        *
000800*  --------  ---  ---------  --------------------------------- *
000900*  03-11-91  RDN  IS-0091    ORIGINAL LAYOUT FOR BASELINE RUN   *
001000*  09-02-92  RDN  IS-0140    ADDED SALE-COMMISSION-RATE FOR     *
001100*                            PROPERTY DISPOSAL COSTING          *
001200*  06-14-94  KLB  IS-0233    ADDED MGMT-FEE-FLAG/RATE FOR       *
001300*                            MANAGED RENTAL SCENARIOS           *
001400*  01-08-99  KLB  Y2K-0027   NO DATE FIELDS ON THIS RECORD -    *
001500*                            REVIEWED, NO CHANGE REQUIRED       *
001600*  05-19-03  PMS  IS-0361    ADDED RENTAL/EXPENSE ESCALATION    *
001700*                            RATES FOR SWEEP SCENARIOS          *
001800******************************************************************
001900 01  FA-ASSUMPTION-RECORD.
002000*        SCENARIO IDENTIFICATION
002100     05  FA-SCENARIO-ID              PIC X(08).
002200     05  FA-SCENARIO-LABEL           PIC X(30).
002300*        HOUSEHOLD / INVESTMENT ASSUMPTIONS
002400     05  FA-INCOME-SURPLUS           PIC 9(09)V99.
002500     05  FA-INVESTMENT-RATE          PIC 9V9(05).
002600*        PROPERTY AND BOND ASSUMPTIONS
002700     05  FA-PROPERTY-VALUATION       PIC 9(09)V99.
002800     05  FA-BOND-RATE                PIC 9V9(05).
002900     05  FA-BOND-TERM                PIC 9(02).
003000     05  FA-MONTHLY-INSURANCE        PIC 9(07)V99.
003100     05  FA-MONTHLY-TAXES            PIC 9(07)V99.
003200     05  FA-MONTHLY-LEVIES           PIC 9(07)V99.
003300     05  FA-TRANSFER-DUTY            PIC 9(09)V99.
003400     05  FA-LAWYER-FEES              PIC 9(09)V99.
003500     05  FA-PROP-APPREC-RATE         PIC 9V9(05).
003600     05  FA-DEPOSIT                  PIC 9(09)V99.
003700*        SIMULATION HORIZON
003800     05  FA-N-YEARS                  PIC 9(02).
003900*        RENTAL ASSUMPTIONS
004000     05  FA-MONTHLY-RENTAL-INCOME    PIC 9(07)V99.
004100     05  FA-SALE-COMMISSION-RATE     PIC 9V9(05).
004200     05  FA-RENTAL-ESCAL-RATE        PIC 9V9(05).
004300     05  FA-EXPENSE-ESCAL-RATE       PIC 9V9(05).
004400*        ECONOMIC ASSUMPTIONS
004500     05  FA-INFLATION-RATE           PIC 9V9(05).
004600*        RENTAL MANAGEMENT FEE
004700     05  FA-MGMT-FEE-FLAG            PIC X(01).
004800         88  FA-MGMT-FEE-APPLIES          VALUE 'Y'.
004900         88  FA-MGMT-FEE-NOT-APPLIED      VALUE 'N'.
005000     05  FA-MGMT-FEE-RATE            PIC 9V9(05).
005100     05  FILLER                      PIC X(18).
005200*
005300*    ALTERNATE RAW VIEW OF THE RECORD - USED WHEN A SCENARIO
005400*    IS REJECTED SO THE OFFENDING INPUT CAN BE DISPLAYED AS-IS.
005500 01  FA-ASSUMPTION-RAW REDEFINES FA-ASSUMPTION-RECORD
005600                                 PIC X(200).
