000100******************************************************************
000200* FCSTDREC     -  INVESTMENT FORECAST COMPARISON                *
000300*                 FORECAST DETAIL RECORD - ONE PER SCENARIO-    *
000400*                 MONTH.  FIXED LENGTH 80 BYTES.                *
000500******************************************************************
000600* MAINTENANCE LOG                                                *
000700*  DATE      BY   REQUEST    DESCRIPTION                        *
000800*  --------  ---  ---------  --------------------------------- *
000900*  03-11-91  RDN  IS-0091    ORIGINAL LAYOUT                    *
001000*  05-19-03  PMS  IS-0361    NO CHANGE - REVIEWED FOR SWEEP     *
001100*                            SCENARIO SUPPORT                   *
001200******************************************************************
001300 01  FD-DETAIL-RECORD.
001400     05  FD-SCENARIO-ID              PIC X(08).
001500     05  FD-MONTH-NUMBER             PIC 9(04).
001600     05  FD-PROPERTY-VALUE-REAL      PIC S9(11)V99.
001700     05  FD-INVESTMENT-VALUE-REAL    PIC S9(11)V99.
001800     05  FILLER                      PIC X(42).
